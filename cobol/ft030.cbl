000100*****************************************************************
000200*                                                                *
000300*                 Finance Tracker - Monthly                     *
000400*                    Summary Report                             *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100***
001200      program-id.         ft030.
001300***
001400*    Author.             R. T. Ashworth, 18/02/84.
001500*                        For Meridian Data Services.
001600***
001700*    Installation.       Meridian Data Services - Systems Group.
001800***
001900*    Date-Written.       18/02/1984.
002000***
002100*    Date-Compiled.
002200***
002300*    Security.           Internal use only - Meridian Data Services.
002400*                        Not for release outside the Systems Group.
002500***
002600*    Remarks.            Selects transactions for one calendar
002700*                        year/month (WS-Run-Parm, or the run date
002800*                        when blank) and prints income, expenses,
002900*                        balance and the transaction count.
003000***
003100*    Version.            See Prog-Name in ws.
003200***
003300*    Called Modules.     None.
003400***
003500*    Files used :
003600*                        TRANSACTION-MASTER.  Ledger, input.
003700*                        REPORT-FILE.         Summary print, out.
003800***
003900*    Error messages used.
004000*                        None.
004100***
004200* Changes:
004300* 18/02/84 rta -        Created.
004400* 09/11/98 rta -    .02 Y2K review - WS-Run-Parm carries a full 4
004500*                       digit year already, no change needed.
004600* 22/06/03 jkm -    .03 CR-0118  Selection now compares the year
004700*                       and month parts separately rather than a
004800*                       6 digit block, after a blank-parm run
004900*                       matched no records instead of defaulting.
005000* 30/03/11 dlw - 1.0.04 Header line now shows M/YYYY, not YYYYMM.
005100* 20/03/26 jkm - 1.0.05 CR-0412  WS-Run-Parm was tested in aa020-
005200*                       Select-Month but never populated - the
005300*                       year/month override had no way in.  Added
005400*                       aa006-Read-Run-Parm, opening the new
005500*                       optional RUN-PARM-CARD file.
005600*
005700 environment             division.
005800*===============================
005900*
006000 configuration           section.
006100 special-names.
006200     upsi-0    is  FT-Switches
006300                    on  status is FT-Debug-On
006400                    off status is FT-Debug-Off.
006500*
006600 input-output            section.
006700 file-control.
006800 copy "selfttrn.cob".
006900 copy "selftrpt.cob".
007000 copy "selftprm.cob".
007100*
007200 data                    division.
007300*===============================
007400*
007500 file section.
007600*
007700 copy "fdfttrn.cob".
007800 copy "fdftrpt.cob".
007900 copy "fdftprm.cob".
008000*
008100 working-storage section.
008200*-----------------------
008300 77  Prog-Name               pic x(17) value "FT030 (1.0.05)".
008400*
008500 copy "wsftwork.cob".
008600 copy "wsftmsgs.cob".
008700 copy "wsfttbl.cob".
008800*
008900* Rule: Monthly selection - year and month of WS-Sel-Date-Group,
009000* defaulted from the run date when WS-Run-Parm is blank/zero.
009100*
009200 01  WS-Sel-Date-Group.
009300     03  WS-Sel-Year             pic 9(4)   value zero.
009400     03  WS-Sel-Month            pic 99     value zero.
009500     03  filler                  pic x(2)   value spaces.
009600 01  WS-Sel-Date9 redefines WS-Sel-Date-Group
009700                             pic 9(8).
009800*
009900 01  WS-Mon-Income            pic s9(9)v99  comp-3   value zero.
010000 01  WS-Mon-Expense           pic s9(9)v99  comp-3   value zero.
010100 01  WS-Mon-Balance           pic s9(9)v99  comp-3   value zero.
010200 01  WS-Mon-Count             pic 9(4)      comp     value zero.
010300 01  WS-Mon-Count-Edit        pic zzz9.
010400 01  WS-Mon-Month-1           pic 9.
010500 01  WS-Mon-Month-2           pic 99.
010600 01  WS-Mon-Year-Edit         pic 9(4).
010700*
010800 01  WS-DV-Sel-Year           pic 9(4)      value zero.
010900 01  WS-DV-Sel-Month          pic 99        value zero.
011000*
011100 procedure  division.
011200*====================
011300*
011400 aa000-Main.
011500**********
011600     perform  aa005-Get-Run-Date.
011700     perform  aa010-Open-Files.
011800     perform  aa020-Select-Month.
011900     perform  aa030-Load-Transactions.
012000     close    TRANSACTION-MASTER.
012100     perform  aa040-Accumulate-Month
012200              varying WS-Tran-Ix from 1 by 1
012300              until WS-Tran-Ix > WS-Tran-Count.
012400     perform  aa060-Print-Monthly-Report.
012500     close    REPORT-FILE.
012600     if       FT-Debug-On
012700              display "FT030 selected=" WS-Mon-Count upon console.
012800     stop     run.
012900*
013000 aa005-Get-Run-Date.
013100*******************
013200     accept   WS-Run-Date-Block from date yyyymmdd.
013300     perform  aa006-Read-Run-Parm.
013400*
013500* Rule: Monthly selection - the year/month override, when present,
013600* comes from one card on RUN-PARM-CARD (optional file, missing or
013700* blank means "use the run date").
013800*
013900 aa006-Read-Run-Parm.
014000********************
014100     move     spaces to WS-Run-Parm FT-Parm-Record.
014200     open     input RUN-PARM-CARD.
014300     if       FT-Prm-Ok
014400              read  RUN-PARM-CARD
014500                    at end
014600                            move  spaces to FT-Parm-Record
014700              end-read
014800              move  FT-Parm-Record to WS-Run-Parm
014900              close RUN-PARM-CARD
015000     end-if.
015100*
015200 aa010-Open-Files.
015300****************
015400     open     input TRANSACTION-MASTER.
015500     open     output REPORT-FILE.
015600*
015700 aa020-Select-Month.
015800*******************
015900     if       WS-Run-Parm = spaces or WS-Parm-1 = zero
016000              move  WS-Run-Year  to WS-Sel-Year
016100              move  WS-Run-Month to WS-Sel-Month
016200     else
016300              divide WS-Parm-1 by 100 giving WS-Sel-Year
016400                     remainder WS-Sel-Month.
016500*
016600 aa030-Load-Transactions.
016700************************
016800     move     zero to WS-Tran-Count.
016900     if       FT-Trn-Ok
017000              perform  aa031-Read-Trans-Loop thru aa031-Exit
017100                       until FT-Trn-Eof
017200     end-if.
017300*
017400 aa031-Read-Trans-Loop.
017500     read     TRANSACTION-MASTER
017600              at end
017700                       set  FT-Trn-Eof to true
017800                       go to aa031-Exit
017900     end-read.
018000     add      1 to WS-Tran-Count.
018100     move     FT-Transaction-Record to WS-Tran-Entry (WS-Tran-Count).
018200 aa031-Exit.
018300     exit.
018400*
018500 aa040-Accumulate-Month.
018600***********************
018700     move     WS-Tran-Date (WS-Tran-Ix) (1:4) to WS-DV-Sel-Year.
018800     move     WS-Tran-Date (WS-Tran-Ix) (6:2) to WS-DV-Sel-Month.
018900     if       WS-DV-Sel-Year = WS-Sel-Year and
019000              WS-DV-Sel-Month = WS-Sel-Month
019100              add   1 to WS-Mon-Count
019200              if    WS-Tran-Type (WS-Tran-Ix) = "INCOME "
019300                    add  WS-Tran-Amount (WS-Tran-Ix) to WS-Mon-Income
019400              else
019500                    add  WS-Tran-Amount (WS-Tran-Ix) to WS-Mon-Expense
019600              end-if
019700     end-if.
019800*
019900 aa060-Print-Monthly-Report.
020000***************************
020100     subtract WS-Mon-Expense from WS-Mon-Income giving WS-Mon-Balance.
020200     move     WS-Sel-Year   to WS-Mon-Year-Edit.
020300     if       WS-Sel-Month < 10
020400              move  WS-Sel-Month to WS-Mon-Month-1
020500              string "--- Monthly Summary for " delimited by size
020600                     WS-Mon-Month-1             delimited by size
020700                     "/"                        delimited by size
020800                     WS-Mon-Year-Edit           delimited by size
020900                     " ---"                     delimited by size
021000                     into FT-Rpt-Text
021100     else
021200              move  WS-Sel-Month to WS-Mon-Month-2
021300              string "--- Monthly Summary for " delimited by size
021400                     WS-Mon-Month-2             delimited by size
021500                     "/"                        delimited by size
021600                     WS-Mon-Year-Edit           delimited by size
021700                     " ---"                     delimited by size
021800                     into FT-Rpt-Text.
021900     perform  zz080-Write-Report-Line.
022000     move     WS-Mon-Income to WS-Currency-Edit.
022100     string   "Income:    " delimited by size
022200              WS-Currency-Edit delimited by size
022300              into FT-Rpt-Text.
022400     perform  zz080-Write-Report-Line.
022500     move     WS-Mon-Expense to WS-Currency-Edit.
022600     string   "Expenses:  " delimited by size
022700              WS-Currency-Edit delimited by size
022800              into FT-Rpt-Text.
022900     perform  zz080-Write-Report-Line.
023000     if       WS-Mon-Balance < zero
023100              move  WS-Mon-Balance to WS-Currency-Edit-Neg
023200              string "Balance:   " delimited by size
023300                     WS-Currency-Edit-Neg delimited by size
023400                     into FT-Rpt-Text
023500     else
023600              move  WS-Mon-Balance to WS-Currency-Edit
023700              string "Balance:   " delimited by size
023800                     WS-Currency-Edit delimited by size
023900                     into FT-Rpt-Text.
024000     perform  zz080-Write-Report-Line.
024100     move     WS-Mon-Count to WS-Mon-Count-Edit.
024200     string   "Transactions: " delimited by size
024300              WS-Mon-Count-Edit delimited by size
024400              into FT-Rpt-Text.
024500     perform  zz080-Write-Report-Line.
024600*
024700 zz080-Write-Report-Line.
024800************************
024900     write    FT-Report-Line.
025000*
