000100*  FD For Report Print File.
000200* 14/02/84 rta - Created.
000300 fd  REPORT-FILE
000400     label record standard
000500     record contains 132 characters.
000600     copy "wsftrpt.cob".
000700*
