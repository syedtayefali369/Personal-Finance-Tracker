000100*****************************************************************
000200*                                                                *
000300*                 Finance Tracker - Period                      *
000400*                   Spending Report                             *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100***
001200      program-id.         ft040.
001300***
001400*    Author.             R. T. Ashworth, 21/02/84.
001500*                        For Meridian Data Services.
001600***
001700*    Installation.       Meridian Data Services - Systems Group.
001800***
001900*    Date-Written.       21/02/1984.
002000***
002100*    Date-Compiled.
002200***
002300*    Security.           Internal use only - Meridian Data Services.
002400*                        Not for release outside the Systems Group.
002500***
002600*    Remarks.            Selects transactions dated within the
002700*                        last N days (WS-Run-Parm, default 30) of
002800*                        the run date, then prints totals and a
002900*                        per-category breakdown for expenses and
003000*                        income, largest subtotal first.
003100***
003200*    Version.            See Prog-Name in ws.
003300***
003400*    Called Modules.     None.
003500***
003600*    Files used :
003700*                        TRANSACTION-MASTER.  Ledger, input.
003800*                        REPORT-FILE.         Summary print, out.
003900***
004000*    Error messages used.
004100*                        None.
004200***
004300* Changes:
004400* 21/02/84 rta -        Created.
004500* 14/08/89 rta -    .02 Start-of-period date now stepped back one
004600*                       calendar day at a time using the same
004700*                       leap-year table as FT010, after the old
004800*                       fixed 30/31 day subtraction lost Feb 29th
004900*                       in a leap year test run.
005000* 09/11/98 rta -    .03 Y2K review - year compares are 4 digit
005100*                       throughout, no change needed.
005200* 30/03/11 dlw - 1.0.04 Category subtotal sort now a simple bubble
005300*                       pass (no SORT verb - table is at most 60
005400*                       rows per type, a full SORT run isn't worth
005500*                       the extra work file).
005600* 20/03/26 jkm - 1.0.05 CR-0412  WS-Run-Parm was tested in aa020-
005700*                       Get-Period-Length but never populated - the
005800*                       days-back override had no way in.  Added
005900*                       aa006-Read-Run-Parm, opening the new
006000*                       optional RUN-PARM-CARD file.
006100*
006200 environment             division.
006300*===============================
006400*
006500 configuration           section.
006600 special-names.
006700     upsi-0    is  FT-Switches
006800                    on  status is FT-Debug-On
006900                    off status is FT-Debug-Off.
007000*
007100 input-output            section.
007200 file-control.
007300 copy "selfttrn.cob".
007400 copy "selftrpt.cob".
007500 copy "selftprm.cob".
007600*
007700 data                    division.
007800*===============================
007900*
008000 file section.
008100*
008200 copy "fdfttrn.cob".
008300 copy "fdftrpt.cob".
008400 copy "fdftprm.cob".
008500*
008600 working-storage section.
008700*-----------------------
008800 77  Prog-Name               pic x(17) value "FT040 (1.0.05)".
008900*
009000 copy "wsftwork.cob".
009100 copy "wsftmsgs.cob".
009200 copy "wsfttbl.cob".
009300*
009400* Table of days in each month, same layout and use as FT010's
009500* bb072-Check-Leap-Year - Feb value is adjusted for leap years.
009600*
009700 01  WS-Days-In-Month-Tbl.
009800     03  filler                  pic 99      value 31.
009900     03  filler                  pic 99      value 28.
010000     03  filler                  pic 99      value 31.
010100     03  filler                  pic 99      value 30.
010200     03  filler                  pic 99      value 31.
010300     03  filler                  pic 99      value 30.
010400     03  filler                  pic 99      value 31.
010500     03  filler                  pic 99      value 31.
010600     03  filler                  pic 99      value 30.
010700     03  filler                  pic 99      value 31.
010800     03  filler                  pic 99      value 30.
010900     03  filler                  pic 99      value 31.
011000 01  WS-Days-In-Month-Redef redefines WS-Days-In-Month-Tbl.
011100     03  WS-Days-In-Month        pic 99      occurs 12
011200                                              indexed by WS-Mo-Ix.
011300*
011400 01  WS-DV-Date-Work.
011500     03  WS-DV-Year              pic 9(4).
011600     03  filler                  pic x.
011700     03  WS-DV-Month             pic 99.
011800     03  filler                  pic x.
011900     03  WS-DV-Day               pic 99.
012000     03  filler                  pic x(2)    value spaces.
012100 01  WS-DV-Max-Day               pic 99      value zero.
012200 01  WS-DV-Leap-Work.
012300     03  WS-DV-Temp              pic s9(9)   comp-3.
012400     03  WS-DV-Rem4              pic s9(4)   comp-3.
012500     03  WS-DV-Rem100            pic s9(4)   comp-3.
012600     03  WS-DV-Rem400            pic s9(4)   comp-3.
012700     03  filler                  pic x(2)    value spaces.
012800*
012900* Rule: Period selection - Y/M/D groups redefined as a single 8
013000* digit number so the range test is one compare, not three.
013100*
013200 01  WS-Cmp-Start-Date.
013300     03  WS-Cmp-Start-Year       pic 9(4).
013400     03  WS-Cmp-Start-Month      pic 99.
013500     03  WS-Cmp-Start-Day        pic 99.
013600     03  filler                  pic x(2)    value spaces.
013700 01  WS-Cmp-Start-Date9 redefines WS-Cmp-Start-Date pic 9(8).
013800*
013900 01  WS-Cmp-Tran-Date.
014000     03  WS-Cmp-Tran-Year        pic 9(4).
014100     03  WS-Cmp-Tran-Month       pic 99.
014200     03  WS-Cmp-Tran-Day         pic 99.
014300     03  filler                  pic x(2)    value spaces.
014400 01  WS-Cmp-Tran-Date9 redefines WS-Cmp-Tran-Date pic 9(8).
014500*
014600 01  WS-Period-N-Days          pic 9(4)      value 30.
014700*
014800 01  WS-Start-Date-Edit          pic x(10).
014900 01  WS-End-Date-Edit            pic x(10).
015000*
015100* One row per (type, category) subtotal encountered in the window.
015200*
015300 01  WS-Sub-Count-Exp          pic 99      comp value zero.
015400 01  WS-Sub-Count-Inc          pic 99      comp value zero.
015500 01  WS-Sub-Table-Exp.
015600     03  WS-Sub-Exp-Row occurs 60 times indexed by WS-Se-Ix.
015700         05  WS-Sub-Exp-Name     pic x(15).
015800         05  WS-Sub-Exp-Amt      pic s9(9)v99  comp-3.
015900     03  filler                  pic x(4)      value spaces.
016000 01  WS-Sub-Table-Inc.
016100     03  WS-Sub-Inc-Row occurs 60 times indexed by WS-Si-Ix.
016200         05  WS-Sub-Inc-Name     pic x(15).
016300         05  WS-Sub-Inc-Amt      pic s9(9)v99  comp-3.
016400     03  filler                  pic x(4)      value spaces.
016500*
016600 01  WS-Period-Income          pic s9(9)v99  comp-3   value zero.
016700 01  WS-Period-Expense         pic s9(9)v99  comp-3   value zero.
016800 01  WS-Period-Net             pic s9(9)v99  comp-3   value zero.
016900*
017000 01  WS-Swap-Name              pic x(15).
017100 01  WS-Swap-Amt               pic s9(9)v99  comp-3.
017200 01  WS-Sorted-This-Pass       pic x         value "N".
017300     88  WS-Table-Is-Sorted        value "Y".
017400*
017500 procedure  division.
017600*====================
017700*
017800 aa000-Main.
017900**********
018000     perform  aa005-Get-Run-Date.
018100     perform  aa010-Open-Files.
018200     perform  aa020-Get-Period-Length.
018300     perform  aa030-Compute-Start-Date.
018400     perform  aa040-Load-Transactions.
018500     close    TRANSACTION-MASTER.
018600     perform  aa050-Accumulate-Categories
018700              varying WS-Tran-Ix from 1 by 1
018800              until WS-Tran-Ix > WS-Tran-Count.
018900     perform  bb010-Sort-Expense-Table thru bb010-Exit.
019000     perform  bb020-Sort-Income-Table  thru bb020-Exit.
019100     perform  aa070-Print-Spending-Report.
019200     close    REPORT-FILE.
019300     if       FT-Debug-On
019400              display "FT040 start=" WS-Cmp-Start-Date9
019500                       " end="   WS-Run-YMD
019600                      upon console.
019700     stop     run.
019800*
019900 aa005-Get-Run-Date.
020000*******************
020100     accept   WS-Run-Date-Block from date yyyymmdd.
020200     string   WS-Run-Year (1:4)  delimited by size
020300              "-"                delimited by size
020400              WS-Run-Month       delimited by size
020500              "-"                delimited by size
020600              WS-Run-Day         delimited by size
020700              into WS-End-Date-Edit.
020800     perform  aa006-Read-Run-Parm.
020900*
021000* Rule: Period selection - the days-back override, when present,
021100* comes from one card on RUN-PARM-CARD (optional file, missing or
021200* blank means "use the 30 day default").
021300*
021400 aa006-Read-Run-Parm.
021500********************
021600     move     spaces to WS-Run-Parm FT-Parm-Record.
021700     open     input RUN-PARM-CARD.
021800     if       FT-Prm-Ok
021900              read  RUN-PARM-CARD
022000                    at end
022100                            move  spaces to FT-Parm-Record
022200              end-read
022300              move  FT-Parm-Record to WS-Run-Parm
022400              close RUN-PARM-CARD
022500     end-if.
022600*
022700 aa010-Open-Files.
022800****************
022900     open     input TRANSACTION-MASTER.
023000     open     output REPORT-FILE.
023100*
023200 aa020-Get-Period-Length.
023300************************
023400     if       WS-Run-Parm not = spaces and WS-Parm-1 not = zero
023500              move  WS-Parm-1 to WS-Period-N-Days.
023600*
023700* Rule: Period selection - step the run date back one calendar
023800* day at a time, WS-Period-N-Days times, using the same leap-year
023900* table FT010 uses for date validation.
024000*
024100 aa030-Compute-Start-Date.
024200*************************
024300     move     WS-Run-Year  to WS-DV-Year.
024400     move     WS-Run-Month to WS-DV-Month.
024500     move     WS-Run-Day   to WS-DV-Day.
024600     perform  bb075-Step-Back-One-Day
024700              varying WS-DN-Days-Back from WS-Period-N-Days by -1
024800              until WS-DN-Days-Back = zero.
024900     move     WS-DV-Year   to WS-Cmp-Start-Year.
025000     move     WS-DV-Month  to WS-Cmp-Start-Month.
025100     move     WS-DV-Day    to WS-Cmp-Start-Day.
025200     string   WS-DV-Year (1:4)   delimited by size
025300              "-"                delimited by size
025400              WS-DV-Month        delimited by size
025500              "-"                delimited by size
025600              WS-DV-Day          delimited by size
025700              into WS-Start-Date-Edit.
025800*
025900 bb075-Step-Back-One-Day.
026000************************
026100     subtract 1 from WS-DV-Day.
026200     if       WS-DV-Day < 1
026300              subtract 1 from WS-DV-Month
026400              if      WS-DV-Month < 1
026500                      move  12 to WS-DV-Month
026600                      subtract 1 from WS-DV-Year
026700              end-if
026800              perform bb072-Check-Leap-Year
026900              move    WS-DV-Max-Day to WS-DV-Day.
027000*
027100 bb072-Check-Leap-Year.
027200**********************
027300* No intrinsic functions in this shop's code - remainders are
027400* worked out the long way, with DIVIDE ... REMAINDER.
027500     move     WS-Days-In-Month (WS-DV-Month) to WS-DV-Max-Day.
027600     if       WS-DV-Month = 2
027700              divide   WS-DV-Year by 4   giving WS-DV-Temp
027800                       remainder WS-DV-Rem4
027900              if       WS-DV-Rem4 = 0
028000                       divide WS-DV-Year by 100 giving WS-DV-Temp
028100                              remainder WS-DV-Rem100
028200                       if     WS-DV-Rem100 not = 0
028300                              move 29 to WS-DV-Max-Day
028400                       else
028500                              divide WS-DV-Year by 400 giving
028600                                     WS-DV-Temp
028700                                     remainder WS-DV-Rem400
028800                              if     WS-DV-Rem400 = 0
028900                                     move 29 to WS-DV-Max-Day
029000                              end-if
029100                       end-if
029200              end-if
029300     end-if.
029400*
029500 aa040-Load-Transactions.
029600************************
029700     move     zero to WS-Tran-Count.
029800     if       FT-Trn-Ok
029900              perform  aa041-Read-Trans-Loop thru aa041-Exit
030000                       until FT-Trn-Eof
030100     end-if.
030200*
030300 aa041-Read-Trans-Loop.
030400     read     TRANSACTION-MASTER
030500              at end
030600                       set  FT-Trn-Eof to true
030700                       go to aa041-Exit
030800     end-read.
030900     add      1 to WS-Tran-Count.
031000     move     FT-Transaction-Record to WS-Tran-Entry (WS-Tran-Count).
031100 aa041-Exit.
031200     exit.
031300*
031400 aa050-Accumulate-Categories.
031500****************************
031600     move     WS-Tran-Date (WS-Tran-Ix) (1:4) to WS-Cmp-Tran-Year.
031700     move     WS-Tran-Date (WS-Tran-Ix) (6:2) to WS-Cmp-Tran-Month.
031800     move     WS-Tran-Date (WS-Tran-Ix) (9:2) to WS-Cmp-Tran-Day.
031900     if       WS-Cmp-Tran-Date9 not less than WS-Cmp-Start-Date9 and
032000              WS-Cmp-Tran-Date9 not greater than WS-Run-YMD
032100              if    WS-Tran-Type (WS-Tran-Ix) = "INCOME "
032200                    add  WS-Tran-Amount (WS-Tran-Ix)
032300                         to WS-Period-Income
032400                    perform bb030-Post-Income-Sub
032500              else
032600                    add  WS-Tran-Amount (WS-Tran-Ix)
032700                         to WS-Period-Expense
032800                    perform bb040-Post-Expense-Sub
032900              end-if
033000     end-if.
033100*
033200 bb030-Post-Income-Sub.
033300**********************
033400     set      WS-Si-Ix to 1.
033500     search   WS-Sub-Inc-Row varying WS-Si-Ix
033600              at end
033700                    add   1 to WS-Sub-Count-Inc
033800                    set   WS-Si-Ix to WS-Sub-Count-Inc
033900                    move  WS-Tran-Category (WS-Tran-Ix)
034000                          to WS-Sub-Inc-Name (WS-Si-Ix)
034100                    move  WS-Tran-Amount (WS-Tran-Ix)
034200                          to WS-Sub-Inc-Amt (WS-Si-Ix)
034300              when  WS-Sub-Inc-Name (WS-Si-Ix) =
034400                    WS-Tran-Category (WS-Tran-Ix)
034500                    add   WS-Tran-Amount (WS-Tran-Ix)
034600                          to WS-Sub-Inc-Amt (WS-Si-Ix).
034700*
034800 bb040-Post-Expense-Sub.
034900***********************
035000     set      WS-Se-Ix to 1.
035100     search   WS-Sub-Exp-Row varying WS-Se-Ix
035200              at end
035300                    add   1 to WS-Sub-Count-Exp
035400                    set   WS-Se-Ix to WS-Sub-Count-Exp
035500                    move  WS-Tran-Category (WS-Tran-Ix)
035600                          to WS-Sub-Exp-Name (WS-Se-Ix)
035700                    move  WS-Tran-Amount (WS-Tran-Ix)
035800                          to WS-Sub-Exp-Amt (WS-Se-Ix)
035900              when  WS-Sub-Exp-Name (WS-Se-Ix) =
036000                    WS-Tran-Category (WS-Tran-Ix)
036100                    add   WS-Tran-Amount (WS-Tran-Ix)
036200                          to WS-Sub-Exp-Amt (WS-Se-Ix).
036300*
036400* Bubble sort, descending by subtotal - table sizes are small
036500* (60 categories max) so a simple pass is cheap enough.
036600*
036700 bb010-Sort-Expense-Table.
036800*************************
036900     if       WS-Sub-Count-Exp < 2
037000              go to bb010-Exit.
037100     move     "N" to WS-Sorted-This-Pass.
037200     perform  bb012-Expense-Bubble-Pass thru bb012-Exit
037300              until WS-Table-Is-Sorted.
037400 bb010-Exit.
037500     exit.
037600*
037700 bb012-Expense-Bubble-Pass.
037800     move     "Y" to WS-Sorted-This-Pass.
037900     perform  bb011-Expense-Pass
038000              varying WS-Se-Ix from 1 by 1
038100              until WS-Se-Ix = WS-Sub-Count-Exp.
038200 bb012-Exit.
038300     exit.
038400*
038500 bb011-Expense-Pass.
038600     if       WS-Sub-Exp-Amt (WS-Se-Ix) < WS-Sub-Exp-Amt (WS-Se-Ix + 1)
038700              move  WS-Sub-Exp-Name (WS-Se-Ix)    to WS-Swap-Name
038800              move  WS-Sub-Exp-Amt  (WS-Se-Ix)    to WS-Swap-Amt
038900              move  WS-Sub-Exp-Name (WS-Se-Ix + 1)
039000                    to WS-Sub-Exp-Name (WS-Se-Ix)
039100              move  WS-Sub-Exp-Amt  (WS-Se-Ix + 1)
039200                    to WS-Sub-Exp-Amt  (WS-Se-Ix)
039300              move  WS-Swap-Name  to WS-Sub-Exp-Name (WS-Se-Ix + 1)
039400              move  WS-Swap-Amt   to WS-Sub-Exp-Amt  (WS-Se-Ix + 1)
039500              move  "N" to WS-Sorted-This-Pass.
039600*
039700 bb020-Sort-Income-Table.
039800************************
039900     if       WS-Sub-Count-Inc < 2
040000              go to bb020-Exit.
040100     move     "N" to WS-Sorted-This-Pass.
040200     perform  bb022-Income-Bubble-Pass thru bb022-Exit
040300              until WS-Table-Is-Sorted.
040400 bb020-Exit.
040500     exit.
040600*
040700 bb022-Income-Bubble-Pass.
040800     move     "Y" to WS-Sorted-This-Pass.
040900     perform  bb021-Income-Pass
041000              varying WS-Si-Ix from 1 by 1
041100              until WS-Si-Ix = WS-Sub-Count-Inc.
041200 bb022-Exit.
041300     exit.
041400*
041500 bb021-Income-Pass.
041600     if       WS-Sub-Inc-Amt (WS-Si-Ix) < WS-Sub-Inc-Amt (WS-Si-Ix + 1)
041700              move  WS-Sub-Inc-Name (WS-Si-Ix)    to WS-Swap-Name
041800              move  WS-Sub-Inc-Amt  (WS-Si-Ix)    to WS-Swap-Amt
041900              move  WS-Sub-Inc-Name (WS-Si-Ix + 1)
042000                    to WS-Sub-Inc-Name (WS-Si-Ix)
042100              move  WS-Sub-Inc-Amt  (WS-Si-Ix + 1)
042200                    to WS-Sub-Inc-Amt  (WS-Si-Ix)
042300              move  WS-Swap-Name  to WS-Sub-Inc-Name (WS-Si-Ix + 1)
042400              move  WS-Swap-Amt   to WS-Sub-Inc-Amt  (WS-Si-Ix + 1)
042500              move  "N" to WS-Sorted-This-Pass.
042600*
042700 aa070-Print-Spending-Report.
042800****************************
042900     subtract WS-Period-Expense from WS-Period-Income
043000              giving WS-Period-Net.
043100     string   "--- Spending Report (" delimited by size
043200              WS-Start-Date-Edit      delimited by size
043300              " to "                  delimited by size
043400              WS-End-Date-Edit        delimited by size
043500              ") ---"                 delimited by size
043600              into FT-Rpt-Text.
043700     perform  zz080-Write-Report-Line.
043800     move     WS-Period-Income to WS-Currency-Edit.
043900     string   "Total Income:    " delimited by size
044000              WS-Currency-Edit    delimited by size
044100              into FT-Rpt-Text.
044200     perform  zz080-Write-Report-Line.
044300     move     WS-Period-Expense to WS-Currency-Edit.
044400     string   "Total Expenses:  " delimited by size
044500              WS-Currency-Edit    delimited by size
044600              into FT-Rpt-Text.
044700     perform  zz080-Write-Report-Line.
044800     if       WS-Period-Net < zero
044900              move  WS-Period-Net to WS-Currency-Edit-Neg
045000              string "Net Balance:     " delimited by size
045100                     WS-Currency-Edit-Neg delimited by size
045200                     into FT-Rpt-Text
045300     else
045400              move  WS-Period-Net to WS-Currency-Edit
045500              string "Net Balance:     " delimited by size
045600                     WS-Currency-Edit    delimited by size
045700                     into FT-Rpt-Text.
045800     perform  zz080-Write-Report-Line.
045900     move     spaces to FT-Rpt-Text.
046000     perform  zz080-Write-Report-Line.
046100     if       WS-Sub-Count-Exp > zero
046200              move  "Expenses by Category:" to FT-Rpt-Text
046300              perform zz080-Write-Report-Line
046400              perform bb050-Print-Expense-Line
046500                      varying WS-Se-Ix from 1 by 1
046600                      until WS-Se-Ix > WS-Sub-Count-Exp.
046700     if       WS-Sub-Count-Inc > zero
046800              move  spaces to FT-Rpt-Text
046900              perform zz080-Write-Report-Line
047000              move  "Income by Category:" to FT-Rpt-Text
047100              perform zz080-Write-Report-Line
047200              perform bb060-Print-Income-Line
047300                      varying WS-Si-Ix from 1 by 1
047400                      until WS-Si-Ix > WS-Sub-Count-Inc.
047500*
047600 bb050-Print-Expense-Line.
047700*************************
047800     move     WS-Sub-Exp-Amt (WS-Se-Ix) to WS-Currency-Edit.
047900     string   "  " delimited by size
048000              WS-Sub-Exp-Name (WS-Se-Ix) delimited by size
048100              ": " delimited by size
048200              WS-Currency-Edit           delimited by size
048300              into FT-Rpt-Text.
048400     perform  zz080-Write-Report-Line.
048500*
048600 bb060-Print-Income-Line.
048700************************
048800     move     WS-Sub-Inc-Amt (WS-Si-Ix) to WS-Currency-Edit.
048900     string   "  " delimited by size
049000              WS-Sub-Inc-Name (WS-Si-Ix) delimited by size
049100              ": " delimited by size
049200              WS-Currency-Edit           delimited by size
049300              into FT-Rpt-Text.
049400     perform  zz080-Write-Report-Line.
049500*
049600 zz080-Write-Report-Line.
049700************************
049800     write    FT-Report-Line.
049900*
