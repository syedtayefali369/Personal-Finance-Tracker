000100*  Select For Run Parameter Card File.
000200* 20/03/26 jkm - CR-0412  Created, to carry the year/month or
000300*                          days override ft030 and ft040 already
000400*                          tested for but had no way to receive.
000500    select  RUN-PARM-CARD
000600            assign          to  RUNPARM
000700            organization    is  line sequential
000800            optional
000900            file status     is  FT-Prm-Status.
001000*
