000100*  Select For Transaction Master File.
000200* 14/02/84 rta - Created.
000300     select  TRANSACTION-MASTER
000400             assign          to  TRANMAST
000500             organization    is  line sequential
000600             file status     is  FT-Trn-Status.
000700*
