000100*  Select For Category File.
000200* 14/02/84 rta - Created.
000300     select  CATEGORY-FILE
000400             assign          to  CATFILE
000500             organization    is  line sequential
000600             file status     is  FT-Cat-Status.
000700*
