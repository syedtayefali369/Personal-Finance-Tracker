000100********************************************
000200*                                          *
000300*  Record Definition For Run Parameter      *
000400*       Card File                           *
000500********************************************
000600*  File size 20 bytes.  Line sequential, one card, one run.
000700*  Feeds ft030 (year/month override) and ft040 (days-back
000800*  override) - card missing or blank means "use the default
000900*  computed from the run date" in both.
001000*
001100* 20/03/26 jkm - CR-0412  Created.
001200*
001300 01  FT-Parm-Record.
001400     03  FT-Prm-Value          pic x(6).
001500*    YYYYMM for ft030, or a day count for ft040.  Zero or
001600*    spaces means no override.
001700     03  filler                pic x(14).
001800*
