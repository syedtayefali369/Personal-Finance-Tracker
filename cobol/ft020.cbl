000100*****************************************************************
000200*                                                                *
000300*                 Finance Tracker - Financial                   *
000400*                     Summary (Balance)                         *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100***
001200      program-id.         ft020.
001300***
001400*    Author.             R. T. Ashworth, 16/02/84.
001500*                        For Meridian Data Services.
001600***
001700*    Installation.       Meridian Data Services - Systems Group.
001800***
001900*    Date-Written.       16/02/1984.
002000***
002100*    Date-Compiled.
002200***
002300*    Security.           Internal use only - Meridian Data Services.
002400*                        Not for release outside the Systems Group.
002500***
002600*    Remarks.            Reads the whole transaction ledger and
002700*                        prints the overall balance summary -
002800*                        total income, total expenses, net balance
002900*                        and a surplus / deficit / break-even line.
003000***
003100*    Version.            See Prog-Name in ws.
003200***
003300*    Called Modules.     None.
003400***
003500*    Files used :
003600*                        TRANSACTION-MASTER.  Ledger, input.
003700*                        REPORT-FILE.         Summary print, out.
003800***
003900*    Error messages used.
004000*                        None.
004100***
004200* Changes:
004300* 16/02/84 rta -        Created.
004400* 09/11/98 rta -    .02 Y2K review - no date arithmetic in this
004500*                       program, no change needed.
004600* 04/06/02 jkm -    .03 CR-0091  Widened WS-Bal-Total to s9(9)v99
004700*                       after a large-ledger run overflowed the
004800*                       old s9(7)v99 accumulator.
004900* 30/03/11 dlw - 1.0.04 Currency-edit output now via wsftwork.cob
005000*                       shared pictures, replacing local ones.
005100*
005200 environment             division.
005300*===============================
005400*
005500 configuration           section.
005600 special-names.
005700     upsi-0    is  FT-Switches
005800                    on  status is FT-Debug-On
005900                    off status is FT-Debug-Off.
006000*
006100 input-output            section.
006200 file-control.
006300 copy "selfttrn.cob".
006400 copy "selftrpt.cob".
006500*
006600 data                    division.
006700*===============================
006800*
006900 file section.
007000*
007100 copy "fdfttrn.cob".
007200 copy "fdftrpt.cob".
007300*
007400 working-storage section.
007500*-----------------------
007600 77  Prog-Name               pic x(17) value "FT020 (1.0.04)".
007700*
007800 copy "wsftwork.cob".
007900 copy "wsftmsgs.cob".
008000 copy "wsfttbl.cob".
008100*
008200 01  WS-Bal-Accum-Group.
008300     03  WS-Bal-Income       pic s9(9)v99  comp-3   value zero.
008400     03  WS-Bal-Expense      pic s9(9)v99  comp-3   value zero.
008500     03  filler              pic x(2)      value spaces.
008600 01  WS-Bal-Accum-Debug redefines WS-Bal-Accum-Group.
008700     03  filler              pic x(12).
008800 01  WS-Bal-Total            pic s9(9)v99  comp-3   value zero.
008900*
009000 01  WS-Rpt-Lines            pic 9(4)  comp value zero.
009100*
009200 procedure  division.
009300*====================
009400*
009500 aa000-Main.
009600**********
009700     perform  aa010-Open-Files.
009800     perform  aa030-Load-Transactions.
009900     close    TRANSACTION-MASTER.
010000     perform  aa050-Accumulate-Balance
010100              varying WS-Tran-Ix from 1 by 1
010200              until WS-Tran-Ix > WS-Tran-Count.
010300     perform  aa060-Print-Balance-Report.
010400     close    REPORT-FILE.
010500     if       FT-Debug-On
010600              display "FT020 transactions=" WS-Tran-Count
010700                      upon console
010800              display "FT020 accum packed=" WS-Bal-Accum-Debug
010900                      upon console.
011000     stop     run.
011100*
011200 aa010-Open-Files.
011300****************
011400     open     input TRANSACTION-MASTER.
011500     open     output REPORT-FILE.
011600*
011700 aa030-Load-Transactions.
011800************************
011900     move     zero to WS-Tran-Count.
012000     if       FT-Trn-Ok
012100              perform  aa031-Read-Trans-Loop thru aa031-Exit
012200                       until FT-Trn-Eof
012300     end-if.
012400*
012500 aa031-Read-Trans-Loop.
012600     read     TRANSACTION-MASTER
012700              at end
012800                       set  FT-Trn-Eof to true
012900                       go to aa031-Exit
013000     end-read.
013100     add      1 to WS-Tran-Count.
013200     move     FT-Transaction-Record to WS-Tran-Entry (WS-Tran-Count).
013300 aa031-Exit.
013400     exit.
013500*
013600* Rule: Balance - sum income and expense separately, then net.
013700*
013800 aa050-Accumulate-Balance.
013900*************************
014000     if       WS-Tran-Type (WS-Tran-Ix) = "INCOME "
014100              add   WS-Tran-Amount (WS-Tran-Ix) to WS-Bal-Income
014200     else
014300              add   WS-Tran-Amount (WS-Tran-Ix) to WS-Bal-Expense.
014400*
014500 aa060-Print-Balance-Report.
014600***************************
014700     subtract WS-Bal-Expense from WS-Bal-Income giving WS-Bal-Total.
014800     move     "--- Financial Summary ---" to FT-Rpt-Text.
014900     perform  zz080-Write-Report-Line.
015000     move     WS-Bal-Income to WS-Currency-Edit.
015100     string   "Total Income:    " delimited by size
015200              WS-Currency-Edit   delimited by size
015300              into FT-Rpt-Text.
015400     perform  zz080-Write-Report-Line.
015500     move     WS-Bal-Expense to WS-Currency-Edit.
015600     string   "Total Expenses:  " delimited by size
015700              WS-Currency-Edit   delimited by size
015800              into FT-Rpt-Text.
015900     perform  zz080-Write-Report-Line.
016000     if       WS-Bal-Total < zero
016100              move     WS-Bal-Total to WS-Currency-Edit-Neg
016200              string   "Current Balance: " delimited by size
016300                       WS-Currency-Edit-Neg delimited by size
016400                       into FT-Rpt-Text
016500     else
016600              move     WS-Bal-Total to WS-Currency-Edit
016700              string   "Current Balance: " delimited by size
016800                       WS-Currency-Edit    delimited by size
016900                       into FT-Rpt-Text.
017000     perform  zz080-Write-Report-Line.
017100     if       WS-Bal-Total > zero
017200              move  "You have a surplus this period." to FT-Rpt-Text
017300     else
017400       if     WS-Bal-Total < zero
017500              move  "Warning: you are overspending!" to FT-Rpt-Text
017600       else
017700              move  "You are breaking even." to FT-Rpt-Text.
017800     perform  zz080-Write-Report-Line.
017900*
018000 zz080-Write-Report-Line.
018100************************
018200     write    FT-Report-Line.
018300     add      1 to WS-Rpt-Lines.
018400*
