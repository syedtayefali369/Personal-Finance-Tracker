000100*****************************************************************
000200*                                                                *
000300*                 Finance Tracker - Category                    *
000400*                    Totals Report                              *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100***
001200      program-id.         ft050.
001300***
001400*    Author.             R. T. Ashworth, 23/02/84.
001500*                        For Meridian Data Services.
001600***
001700*    Installation.       Meridian Data Services - Systems Group.
001800***
001900*    Date-Written.       23/02/1984.
002000***
002100*    Date-Compiled.
002200***
002300*    Security.           Internal use only - Meridian Data Services.
002400*                        Not for release outside the Systems Group.
002500***
002600*    Remarks.            Prints one line per registered category -
002700*                        income categories against income totals,
002800*                        expense categories against expense totals.
002900*                        A category with no matching transactions
003000*                        this run still prints, at zero.
003100***
003200*    Version.            See Prog-Name in ws.
003300***
003400*    Called Modules.     None.
003500***
003600*    Files used :
003700*                        CATEGORY-FILE.       Category list, input.
003800*                        TRANSACTION-MASTER.  Ledger, input.
003900*                        REPORT-FILE.         Summary print, out.
004000***
004100*    Error messages used.
004200*                        None.
004300***
004400* Changes:
004500* 23/02/84 rta -        Created.
004600* 09/11/98 rta -    .02 Y2K review - no date fields used in this
004700*                       program, no change needed.
004800* 12/05/06 jkm -    .03 CR-0177  Category loop now prints a zero
004900*                       line for categories with no matching
005000*                       transactions, rather than skipping them -
005100*                       Accounts wanted every category visible.
005200* 30/03/11 dlw - 1.0.04 Shares WS-Cat-Table / WS-Tran-Table with
005300*                       the rest of the FT0nn suite.
005400* 14/03/26 jkm - 1.0.05 CR-0398  Both calls to bb010-Print-Category-
005500*                       Total in aa000-Main were missing THRU
005600*                       bb010-Exit - the paragraph's own skip-this-
005700*                       row GO TO landed outside the performed range
005800*                       on the very first row, dropping the whole
005900*                       PERFORM VARYING loop and the expense section
006000*                       with it.  Added THRU on both calls.
006100*
006200 environment             division.
006300*===============================
006400*
006500 configuration           section.
006600 special-names.
006700     upsi-0    is  FT-Switches
006800                    on  status is FT-Debug-On
006900                    off status is FT-Debug-Off.
007000*
007100 input-output            section.
007200 file-control.
007300 copy "selftcat.cob".
007400 copy "selfttrn.cob".
007500 copy "selftrpt.cob".
007600*
007700 data                    division.
007800*===============================
007900*
008000 file section.
008100*
008200 copy "fdftcat.cob".
008300 copy "fdfttrn.cob".
008400 copy "fdftrpt.cob".
008500*
008600 working-storage section.
008700*-----------------------
008800 77  Prog-Name               pic x(17) value "FT050 (1.0.05)".
008900*
009000 copy "wsftwork.cob".
009100 copy "wsftmsgs.cob".
009200 copy "wsftdcat.cob".
009300 copy "wsfttbl.cob".
009400 copy "wsftctbl.cob".
009500*
009600 01  WS-Cat-Total              pic s9(9)v99  comp-3   value zero.
009700 01  WS-Cat-Total-Redef redefines WS-Cat-Total.
009800     03  filler                  pic x(6).
009900*
010000 01  WS-Cat-Head-Group.
010100     03  WS-Cat-Head-Type        pic x(7)    value spaces.
010200     03  filler                  pic x(13)   value spaces.
010300*
010400 procedure  division.
010500*====================
010600*
010700 aa000-Main.
010800**********
010900     perform  aa010-Open-Files.
011000     perform  aa020-Load-Categories.
011100     perform  aa030-Load-Transactions.
011200     close    TRANSACTION-MASTER.
011300     move     "--- Income Categories ---" to FT-Rpt-Text.
011400     perform  zz080-Write-Report-Line.
011500     move     "INCOME " to WS-Cat-Head-Type.
011600     perform  bb010-Print-Category-Total thru bb010-Exit
011700              varying WS-Cat-Ix from 1 by 1
011800              until WS-Cat-Ix > WS-Cat-Count.
011900     move     spaces to FT-Rpt-Text.
012000     perform  zz080-Write-Report-Line.
012100     move     "--- Expense Categories ---" to FT-Rpt-Text.
012200     perform  zz080-Write-Report-Line.
012300     move     "EXPENSE" to WS-Cat-Head-Type.
012400     perform  bb010-Print-Category-Total thru bb010-Exit
012500              varying WS-Cat-Ix from 1 by 1
012600              until WS-Cat-Ix > WS-Cat-Count.
012700     close    REPORT-FILE.
012800     if       FT-Debug-On
012900              display "FT050 categories=" WS-Cat-Count
013000                      upon console.
013100     stop     run.
013200*
013300 aa010-Open-Files.
013400****************
013500     open     input CATEGORY-FILE.
013600     open     input TRANSACTION-MASTER.
013700     open     output REPORT-FILE.
013800*
013900 aa020-Load-Categories.
014000**********************
014100     move     zero to WS-Cat-Count.
014200     if       FT-Cat-Ok
014300              perform  aa021-Read-Cat-Loop thru aa021-Exit
014400                       until FT-Cat-Eof
014500              close    CATEGORY-FILE
014600     else
014700              perform  aa025-Prime-Default-Categories
014800     end-if.
014900*
015000 aa021-Read-Cat-Loop.
015100     read     CATEGORY-FILE
015200              at end
015300                       set  FT-Cat-Eof to true
015400                       go to aa021-Exit
015500     end-read.
015600     add      1 to WS-Cat-Count.
015700     move     FT-Cat-Type   to WS-Cat-Type-Row (WS-Cat-Count).
015800     move     FT-Cat-Name   to WS-Cat-Name-Row (WS-Cat-Count).
015900 aa021-Exit.
016000     exit.
016100*
016200 aa025-Prime-Default-Categories.
016300     perform  aa026-Prime-Income-Loop
016400              varying WS-Cat-Ix from 1 by 1
016500              until WS-Cat-Ix > FT-Dflt-Income-Count.
016600     perform  aa027-Prime-Expense-Loop
016700              varying WS-Cat-Ix from 1 by 1
016800              until WS-Cat-Ix > FT-Dflt-Expense-Count.
016900*
017000 aa026-Prime-Income-Loop.
017100     add      1 to WS-Cat-Count.
017200     move     "INCOME "  to WS-Cat-Type-Row (WS-Cat-Count).
017300     move     FT-Dflt-Inc-Name (WS-Cat-Ix)
017400              to       WS-Cat-Name-Row (WS-Cat-Count).
017500*
017600 aa027-Prime-Expense-Loop.
017700     add      1 to WS-Cat-Count.
017800     move     "EXPENSE"  to WS-Cat-Type-Row (WS-Cat-Count).
017900     move     FT-Dflt-Exp-Name (WS-Cat-Ix)
018000              to       WS-Cat-Name-Row (WS-Cat-Count).
018100*
018200 aa030-Load-Transactions.
018300************************
018400     move     zero to WS-Tran-Count.
018500     if       FT-Trn-Ok
018600              perform  aa031-Read-Trans-Loop thru aa031-Exit
018700                       until FT-Trn-Eof
018800     end-if.
018900*
019000 aa031-Read-Trans-Loop.
019100     read     TRANSACTION-MASTER
019200              at end
019300                       set  FT-Trn-Eof to true
019400                       go to aa031-Exit
019500     end-read.
019600     add      1 to WS-Tran-Count.
019700     move     FT-Transaction-Record to WS-Tran-Entry (WS-Tran-Count).
019800 aa031-Exit.
019900     exit.
020000*
020100* Rule: Category totals - one line per category of the requested
020200* type, summing amounts of matching transactions (zero if none).
020300*
020400 bb010-Print-Category-Total.
020500***************************
020600     if       WS-Cat-Type-Row (WS-Cat-Ix) not = WS-Cat-Head-Type
020700              go to bb010-Exit.
020800     move     zero to WS-Cat-Total.
020900     perform  bb020-Sum-One-Category
021000              varying WS-Tran-Ix from 1 by 1
021100              until WS-Tran-Ix > WS-Tran-Count.
021200     move     WS-Cat-Total to WS-Currency-Edit.
021300     string   "  " delimited by size
021400              WS-Cat-Name-Row (WS-Cat-Ix) delimited by size
021500              ": " delimited by size
021600              WS-Currency-Edit           delimited by size
021700              into FT-Rpt-Text.
021800     perform  zz080-Write-Report-Line.
021900 bb010-Exit.
022000     exit.
022100*
022200 bb020-Sum-One-Category.
022300***********************
022400     if       WS-Tran-Type (WS-Tran-Ix) = WS-Cat-Head-Type and
022500              WS-Tran-Category (WS-Tran-Ix) =
022600              WS-Cat-Name-Row (WS-Cat-Ix)
022700              add   WS-Tran-Amount (WS-Tran-Ix) to WS-Cat-Total.
022800*
022900 zz080-Write-Report-Line.
023000************************
023100     write    FT-Report-Line.
023200*
