000100*****************************************************************
000200*                                                                *
000300*                 Finance Tracker - Transaction                 *
000400*                       Register                                *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100***
001200      program-id.         ft060.
001300***
001400*    Author.             R. T. Ashworth, 25/02/84.
001500*                        For Meridian Data Services.
001600***
001700*    Installation.       Meridian Data Services - Systems Group.
001800***
001900*    Date-Written.       25/02/1984.
002000***
002100*    Date-Compiled.
002200***
002300*    Security.           Internal use only - Meridian Data Services.
002400*                        Not for release outside the Systems Group.
002500***
002600*    Remarks.            Lists every transaction on the ledger,
002700*                        newest first, under a column heading and
002800*                        an 80 dash rule.  No control breaks, no
002900*                        grand total - this is a straight listing.
003000***
003100*    Version.            See Prog-Name in ws.
003200***
003300*    Called Modules.     None.
003400***
003500*    Files used :
003600*                        TRANSACTION-MASTER.  Ledger, input.
003700*                        REPORT-FILE.         Register print, out.
003800***
003900*    Error messages used.
004000*                        FT005.  Ledger empty.
004100***
004200* Changes:
004300* 25/02/84 rta -        Created.
004400* 09/11/98 rta -    .02 Y2K review - date compare is a straight
004500*                       19 byte alphanumeric compare, sorts newest
004600*                       first correctly across the century change.
004700* 30/03/11 dlw - 1.0.04 Bubble sort in place on WS-Tran-Table (no
004800*                       SORT verb - see FT040 for the same choice).
004900*
005000 environment             division.
005100*===============================
005200*
005300 configuration           section.
005400 special-names.
005500     upsi-0    is  FT-Switches
005600                    on  status is FT-Debug-On
005700                    off status is FT-Debug-Off.
005800*
005900 input-output            section.
006000 file-control.
006100 copy "selfttrn.cob".
006200 copy "selftrpt.cob".
006300*
006400 data                    division.
006500*===============================
006600*
006700 file section.
006800*
006900 copy "fdfttrn.cob".
007000 copy "fdftrpt.cob".
007100*
007200 working-storage section.
007300*-----------------------
007400 77  Prog-Name               pic x(17) value "FT060 (1.0.04)".
007500*
007600 copy "wsftwork.cob".
007700 copy "wsftmsgs.cob".
007800 copy "wsfttbl.cob".
007900*
008000 01  WS-Reg-Head-Group.
008100     03  filler                  pic x(16)   value "Date".
008200     03  filler                  pic x(8)    value "Type".
008300     03  filler                  pic x(12)   value "Amount".
008400     03  filler                  pic x(15)   value "Category".
008500     03  filler                  pic x(11)   value "Description".
008600 01  WS-Reg-Dash-Group.
008700     03  filler                  pic x(40)   value
008800         "----------------------------------------".
008900     03  filler                  pic x(40)   value
009000         "----------------------------------------".
009100*
009200 01  WS-Reg-Detail-Group.
009300     03  WS-Reg-Date             pic x(16).
009400     03  filler                  pic x       value space.
009500     03  WS-Reg-Type             pic x(8).
009600     03  filler                  pic x       value space.
009700     03  WS-Reg-Amount           pic x(12).
009800     03  filler                  pic x       value space.
009900     03  WS-Reg-Category         pic x(15).
010000     03  filler                  pic x       value space.
010100     03  WS-Reg-Desc             pic x(30).
010200     03  filler                  pic x(35)   value spaces.
010300*
010400 01  WS-Swap-Tran-Entry.
010500     03  WS-Swap-Tran-Id         pic x(19).
010600     03  WS-Swap-Tran-Date       pic x(19).
010700     03  WS-Swap-Tran-Type       pic x(7).
010800     03  WS-Swap-Tran-Category   pic x(15).
010900     03  WS-Swap-Tran-Amount     pic 9(7)v99.
011000     03  WS-Swap-Tran-Desc       pic x(30).
011100     03  filler                  pic x       value space.
011200 01  WS-Swap-Tran-Debug redefines WS-Swap-Tran-Entry.
011300     03  filler                  pic x(100).
011400*
011500 01  WS-Sorted-This-Pass       pic x         value "N".
011600     88  WS-Table-Is-Sorted        value "Y".
011700*
011800 procedure  division.
011900*====================
012000*
012100 aa000-Main.
012200**********
012300     perform  aa010-Open-Files.
012400     perform  aa030-Load-Transactions.
012500     close    TRANSACTION-MASTER.
012600     if       WS-Tran-Count = zero
012700              display FT005 upon console
012800              move  "No transactions found." to FT-Rpt-Text
012900              perform zz080-Write-Report-Line
013000     else
013100              perform bb010-Sort-Table thru bb010-Exit
013200              perform aa060-Print-Register
013300     end-if.
013400     close    REPORT-FILE.
013500     if       FT-Debug-On
013600              display "FT060 transactions=" WS-Tran-Count
013700                      upon console.
013800     stop     run.
013900*
014000 aa010-Open-Files.
014100****************
014200     open     input TRANSACTION-MASTER.
014300     open     output REPORT-FILE.
014400*
014500 aa030-Load-Transactions.
014600************************
014700     move     zero to WS-Tran-Count.
014800     if       FT-Trn-Ok
014900              perform  aa031-Read-Trans-Loop thru aa031-Exit
015000                       until FT-Trn-Eof
015100     end-if.
015200*
015300 aa031-Read-Trans-Loop.
015400     read     TRANSACTION-MASTER
015500              at end
015600                       set  FT-Trn-Eof to true
015700                       go to aa031-Exit
015800     end-read.
015900     add      1 to WS-Tran-Count.
016000     move     FT-Transaction-Record to WS-Tran-Entry (WS-Tran-Count).
016100 aa031-Exit.
016200     exit.
016300*
016400* Bubble sort, descending by transaction date/time - the date
016500* field sorts correctly as a straight alphanumeric compare.
016600*
016700 bb010-Sort-Table.
016800*****************
016900     if       WS-Tran-Count < 2
017000              go to bb010-Exit.
017100     move     "N" to WS-Sorted-This-Pass.
017200     perform  bb012-Sort-Bubble-Pass thru bb012-Exit
017300              until WS-Table-Is-Sorted.
017400 bb010-Exit.
017500     exit.
017600*
017700 bb012-Sort-Bubble-Pass.
017800     move     "Y" to WS-Sorted-This-Pass.
017900     perform  bb011-Sort-One-Pass
018000              varying WS-Tran-Ix from 1 by 1
018100              until WS-Tran-Ix = WS-Tran-Count.
018200 bb012-Exit.
018300     exit.
018400*
018500 bb011-Sort-One-Pass.
018600     if       WS-Tran-Date (WS-Tran-Ix) <
018700              WS-Tran-Date (WS-Tran-Ix + 1)
018800              move  WS-Tran-Entry (WS-Tran-Ix) to WS-Swap-Tran-Entry
018900              move  WS-Tran-Entry (WS-Tran-Ix + 1)
019000                    to WS-Tran-Entry (WS-Tran-Ix)
019100              move  WS-Swap-Tran-Id       to WS-Tran-Id (WS-Tran-Ix + 1)
019200              move  WS-Swap-Tran-Date     to
019300                    WS-Tran-Date (WS-Tran-Ix + 1)
019400              move  WS-Swap-Tran-Type     to
019500                    WS-Tran-Type (WS-Tran-Ix + 1)
019600              move  WS-Swap-Tran-Category to
019700                    WS-Tran-Category (WS-Tran-Ix + 1)
019800              move  WS-Swap-Tran-Amount   to
019900                    WS-Tran-Amount (WS-Tran-Ix + 1)
020000              move  WS-Swap-Tran-Desc     to
020100                    WS-Tran-Desc (WS-Tran-Ix + 1)
020200              move  "N" to WS-Sorted-This-Pass.
020300*
020400 aa060-Print-Register.
020500*********************
020600     move     WS-Reg-Head-Group to FT-Rpt-Text.
020700     perform  zz080-Write-Report-Line.
020800     move     WS-Reg-Dash-Group to FT-Rpt-Text.
020900     perform  zz080-Write-Report-Line.
021000     perform  bb020-Print-One-Line
021100              varying WS-Tran-Ix from 1 by 1
021200              until WS-Tran-Ix > WS-Tran-Count.
021300*
021400 bb020-Print-One-Line.
021500*********************
021600     move     WS-Tran-Date (WS-Tran-Ix) (1:16) to WS-Reg-Date.
021700     move     WS-Tran-Type (WS-Tran-Ix)        to WS-Reg-Type.
021800     move     WS-Tran-Amount (WS-Tran-Ix)      to WS-Currency-Edit.
021900     move     WS-Currency-Edit                 to WS-Reg-Amount.
022000     move     WS-Tran-Category (WS-Tran-Ix)    to WS-Reg-Category.
022100     move     WS-Tran-Desc (WS-Tran-Ix)        to WS-Reg-Desc.
022200     move     WS-Reg-Detail-Group              to FT-Rpt-Text.
022300     perform  zz080-Write-Report-Line.
022400*
022500 zz080-Write-Report-Line.
022600************************
022700     write    FT-Report-Line.
022800*
