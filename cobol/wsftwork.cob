000100********************************************
000200*                                          *
000300*  Common Working Storage For The           *
000400*       Finance Tracker (FT) Suite          *
000500********************************************
000600* Copied into every FT0nn program - holds the file status
000700* switches, run date/time breakdown, and the currency edit
000800* pictures shared by every report program.
000900*
001000* 14/02/84 rta - Created.
001100* 09/11/98 rta - Y2K review - Run-Date carries a full 4 digit
001200*                          century, no change needed.
001300* 17/09/07 jkm - CR-0203  Added WS-Currency-Edit-Big for the
001400*                          8 digit accumulator totals.
001500* 20/03/26 jkm - CR-0412  Added FT-Prm-Status for the new optional
001600*                          RUN-PARM-CARD file (see WS-Run-Parm
001700*                          below) - ft030 and ft040 open it in
001800*                          aa006-Read-Run-Parm.
001900*
002000 01  FT-File-Statuses.
002100     03  FT-Trn-Status         pic xx     value spaces.
002200         88  FT-Trn-Ok             value "00".
002300         88  FT-Trn-Eof            value "10".
002400     03  FT-Cat-Status         pic xx     value spaces.
002500         88  FT-Cat-Ok             value "00".
002600         88  FT-Cat-Eof            value "10".
002700     03  FT-Rpt-Status         pic xx     value spaces.
002800         88  FT-Rpt-Ok             value "00".
002900     03  FT-Mnt-Status         pic xx     value spaces.
003000         88  FT-Mnt-Ok             value "00".
003100         88  FT-Mnt-Eof            value "10".
003200     03  FT-Prm-Status         pic xx     value spaces.
003300         88  FT-Prm-Ok             value "00".
003400     03  filler                pic x(2)   value spaces.
003500*
003600* Run date, broken out of CURRENT-DATE, with a numeric
003700* REDEFINES used for date arithmetic (period selection).
003800*
003900 01  WS-Run-Date-Block.
004000     03  WS-Run-Year           pic 9(4).
004100     03  WS-Run-Month          pic 99.
004200     03  WS-Run-Day            pic 99.
004300     03  WS-Run-Hour           pic 99.
004400     03  WS-Run-Minute         pic 99.
004500     03  WS-Run-Second         pic 99.
004600     03  filler                pic x(10).
004700*    Hundredths + gmt offset from CURRENT-DATE, unused.
004800 01  WS-Run-Date9 redefines WS-Run-Date-Block.
004900     03  WS-Run-YMD            pic 9(8).
005000     03  filler                pic x(10).
005100*
005200* Absolute day-number work area, used to add/subtract N days
005300* for the period spending report (Rule: Period selection).
005400*
005500 01  WS-Day-Number-Work.
005600     03  WS-DN-Century-Days    pic s9(9)   comp-3.
005700     03  WS-DN-Days-Back       pic s9(5)   comp-3.
005800     03  filler                pic x(2)    value spaces.
005900*
006000* Currency edit pictures - $ prefix, thousands separators,
006100* always 2 decimals (Rule: Currency formatting).
006200*
006300 01  WS-Currency-Edit         pic $$$,$$$,$$9.99.
006400 01  WS-Currency-Edit-Big     pic $$,$$$,$$9.99.
006500 01  WS-Currency-Edit-Neg     pic $$,$$$,$$9.99-.
006600*
006700* Optional run-parameter override, read from the RUN-PARM-CARD
006800* file where a program takes one (year/month for the monthly
006900* summary, days for the period spending report) - one card,
007000* read once at the start of the run in aa006-Read-Run-Parm.
007100* File missing, empty, or Parm-1 zero all mean "use the default
007200* computed from the run date".
007300*
007400 01  WS-Run-Parm              pic x(20)   value spaces.
007500 01  WS-Run-Parm-Numeric redefines WS-Run-Parm.
007600     03  WS-Parm-1             pic 9(6).
007700     03  filler                pic x(14).
007800*
