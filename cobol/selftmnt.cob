000100*  Select For Maintenance Action File.
000200* 14/02/84 rta - Created.
000300     select  MAINT-ACTIONS
000400             assign          to  MAINTACT
000500             organization    is  line sequential
000600             optional
000700             file status     is  FT-Mnt-Status.
000800*
