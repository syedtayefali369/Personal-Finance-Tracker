000100********************************************
000200*                                          *
000300*  Default Category Tables                  *
000400*     Working storage only - primed into     *
000500*     CATEGORY-FILE / the WS category table   *
000600*     when the file is absent on first run.   *
000700********************************************
000800* Rule: Category auto-registration; RECORD LAYOUTS - Category
000900* record.  New categories encountered on Add are appended
001000* after these, in the type's WS category table.
001100*
001200* 14/02/84 rta - Created.
001300* 11/05/91 rta - CR-0044  Split out of wsftcat.cob so the FD
001400*                          copybook holds only the disk record.
001500*
001600 01  FT-Default-Income-Cats.
001700     03  filler                pic x(15) value "Salary".
001800     03  filler                pic x(15) value "Freelance".
001900     03  filler                pic x(15) value "Investment".
002000     03  filler                pic x(15) value "Gift".
002100     03  filler                pic x(15) value "Other".
002200 01  FT-Default-Income-Cats-Tbl redefines FT-Default-Income-Cats.
002300     03  FT-Dflt-Inc-Name      pic x(15) occurs 5.
002400 01  FT-Dflt-Income-Count      pic 9     comp value 5.
002500*
002600 01  FT-Default-Expense-Cats.
002700     03  filler                pic x(15) value "Food".
002800     03  filler                pic x(15) value "Transport".
002900     03  filler                pic x(15) value "Entertainment".
003000     03  filler                pic x(15) value "Bills".
003100     03  filler                pic x(15) value "Shopping".
003200     03  filler                pic x(15) value "Healthcare".
003300     03  filler                pic x(15) value "Other".
003400 01  FT-Default-Expense-Cats-Tbl
003500    redefines FT-Default-Expense-Cats.
003600     03  FT-Dflt-Exp-Name      pic x(15) occurs 7.
003700 01  FT-Dflt-Expense-Count     pic 9     comp value 7.
003800*
