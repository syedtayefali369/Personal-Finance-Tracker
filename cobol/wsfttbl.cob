000100********************************************
000200*                                          *
000300*  In-Memory Transaction Table              *
000400*     Loaded from TRANSACTION-MASTER at     *
000500*     the start of every FT0nn run and      *
000600*     scanned/sorted in place - no keyed    *
000700*     access is needed (Rule: no key).      *
000800********************************************
000900* 14/02/84 rta - Created.
001000* 30/03/11 dlw - CR-0341  Split out of ft010 so every report
001100*                          program shares one table layout.
001200*
001300 77  WS-Max-Trans            pic 9(4)  comp value 2000.
001400 77  WS-Tran-Count           pic 9(4)  comp value zero.
001500 01  WS-Tran-Table.
001600     03  WS-Tran-Entry occurs 2000 times indexed by WS-Tran-Ix.
001700         05  WS-Tran-Id          pic x(19).
001800         05  WS-Tran-Date        pic x(19).
001900         05  WS-Tran-Type        pic x(7).
002000         05  WS-Tran-Category    pic x(15).
002100         05  WS-Tran-Amount      pic 9(7)v99.
002200         05  WS-Tran-Desc        pic x(30).
002300     03  filler                  pic x(4)    value spaces.
002400*
