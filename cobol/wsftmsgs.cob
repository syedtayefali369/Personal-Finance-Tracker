000100********************************************
000200*                                          *
000300*  Message Literals For The FT Suite         *
000400********************************************
000500* Numbered in the house style - FT0nn, printed to REPORT-FILE
000600* or the console rather than to a screen (batch job, no CRT).
000700*
000800* 14/02/84 rta - Created.
000900* 30/03/11 dlw - CR-0341  Added FT005 for the transaction
001000*                          register, printed when empty.
001100* 20/03/26 jkm - CR-0412  FT004 retired - the caller-supplied date
001200*                          override it validated was removed from
001300*                          ft010 (see ft010 change log).  Number
001400*                          left unused rather than reassigned.
001500*
001600 01  FT-Messages.
001700     03  FT001    pic x(46) value
001800         "FT001 Transaction amount must be > zero -----".
001900     03  FT002    pic x(46) value
002000         "FT002 Transaction type invalid, must be INCOM".
002100     03  FT003    pic x(46) value
002200         "FT003 Category name required for new category".
002300     03  FT005    pic x(46) value
002400         "FT005 No transactions found ----------------- ".
002500     03  filler   pic x(4)  value spaces.
002600*
