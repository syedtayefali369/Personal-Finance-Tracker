000100*  FD For Category File.
000200* 14/02/84 rta - Created.
000300 fd  CATEGORY-FILE
000400     label record standard
000500     record contains 22 characters.
000600     copy "wsftcat.cob".
000700*
