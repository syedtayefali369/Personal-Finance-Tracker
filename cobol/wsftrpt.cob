000100********************************************
000200*                                          *
000300*  Print Line Record For Report File        *
000400********************************************
000500*  132 byte print line, one line per record, line sequential.
000600*
000700* 14/02/84 rta - Created.
000800*
000900 01  FT-Report-Line.
001000     03  FT-Rpt-Text           pic x(120).
001100     03  filler                pic x(12).
001200*
