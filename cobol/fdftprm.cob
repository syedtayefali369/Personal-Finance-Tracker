000100*  FD For Run Parameter Card File.
000200* 20/03/26 jkm - CR-0412  Created.
000300 fd  RUN-PARM-CARD
000400    label record standard
000500    record contains 20 characters.
000600    copy "wsftprm.cob".
000700*
