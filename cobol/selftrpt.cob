000100*  Select For Report Print File.
000200* 14/02/84 rta - Created.
000300     select  REPORT-FILE
000400             assign          to  REPTFILE
000500             organization    is  line sequential
000600             file status     is  FT-Rpt-Status.
000700*
