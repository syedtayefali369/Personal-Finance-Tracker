000100*****************************************************************
000200*                                                                *
000300*                Finance Tracker - Transaction                   *
000400*                 Maintenance And Rewrite                        *
000500*                                                                *
000600*****************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100***
001200      program-id.         ft010.
001300***
001400*    Author.             R. T. Ashworth, 14/02/84.
001500*                        For Meridian Data Services.
001600***
001700*    Installation.       Meridian Data Services - Systems Group.
001800***
001900*    Date-Written.       14/02/1984.
002000***
002100*    Date-Compiled.
002200***
002300*    Security.           Internal use only - Meridian Data Services.
002400*                        Not for release outside the Systems Group.
002500***
002600*    Remarks.            Loads the transaction ledger and the category
002700*                        table, applies any add / delete cards found on
002800*                        MAINT-ACTIONS, then rewrites both masters.
002900*                        Run this job before any of the ft0nn report
003000*                        jobs so they see the day's maintenance.
003100***
003200*    Version.            See Prog-Name in ws.
003300***
003400*    Called Modules.     None.
003500***
003600*    Files used :
003700*                        TRANSACTION-MASTER.  Ledger, in / out.
003800*                        CATEGORY-FILE.       Category table, in / out.
003900*                        MAINT-ACTIONS.       Add / delete cards, in.
004000***
004100*    Error messages used.
004200*                        FT001 - FT003.
004300***
004400* Changes:
004500* 14/02/84 rta -        Created.
004600* 03/07/86 rta -    .02 Category table now written back sorted by
004700*                       type so a later manual review reads cleanly.
004800* 19/11/91 rta -    .03 Added the compaction loop for delete so a
004900*                       run with several deletes for one id doesn't
005000*                       leave gaps in the table.
005100* 09/11/98 rta -    .04 Y2K review of the timestamp build - Run-Year
005200*                       already carries the full century, no change.
005300* 30/03/11 dlw - 1.0.05 Added optional Mnt-Date override with full
005400*                       date validation (CR-0341).
005500* 14/03/26 jkm - 1.0.06 CR-0398  bb010-Add-One-Transaction called
005600*                       bb070-Validate-Date without THRU bb070-Exit -
005700*                       the paragraph's own early-return GO TOs landed
005800*                       outside the performed range, so a bad card
005900*                       date fell through into the append and even the
006000*                       delete/rewrite steps.  Added THRU.
006100* 20/03/26 jkm - 1.0.07 CR-0405  bb050-Register-Category never checked
006200*                       FT-Mnt-Category for spaces - a blank category
006300*                       on an add card was silently registered and
006400*                       written to the ledger.  Added bb045-Validate-
006500*                       Category ahead of the registration step, using
006600*                       the FT003 message already on file for this.
006700* 20/03/26 jkm - 1.0.08 CR-0412  Batch spec has every add card dated
006800*                       from the run timestamp, no exception - the
006900*                       Mnt-Date override wired in under CR-0341 let
007000*                       a card back-date its own transaction, which
007100*                       the spec never sanctioned.  Removed the
007200*                       override, bb070-Validate-Date, bb072-Check-
007300*                       Leap-Year and the WS-Days-In-Month / WS-DV-
007400*                       working storage they used.  Mnt-Date dropped
007500*                       from wsftmnt.cob to match.
007600*
007700 environment             division.
007800*===============================
007900*
008000 configuration           section.
008100 special-names.
008200     upsi-0    is  FT-Switches
008300                    on  status is FT-Debug-On
008400                    off status is FT-Debug-Off.
008500*
008600 input-output            section.
008700 file-control.
008800 copy "selfttrn.cob".
008900 copy "selftcat.cob".
009000 copy "selftmnt.cob".
009100*
009200 data                    division.
009300*===============================
009400*
009500 file section.
009600*
009700 copy "fdfttrn.cob".
009800 copy "fdftcat.cob".
009900 copy "fdftmnt.cob".
010000*
010100 working-storage section.
010200*-----------------------
010300 77  Prog-Name               pic x(17) value "FT010 (1.0.08)".
010400*
010500 copy "wsftwork.cob".
010600 copy "wsftmsgs.cob".
010700 copy "wsftdcat.cob".
010800 copy "wsfttbl.cob".
010900 copy "wsftctbl.cob".
011000*
011100 77  WS-Keep-Count           pic 9(4)  comp value zero.
011200 77  WS-Seq-No               pic 9(4)  comp value zero.
011300 77  WS-Added-Count          pic 9(4)  comp value zero.
011400 77  WS-Deleted-Count        pic 9(4)  comp value zero.
011500 77  WS-Add-Ok               pic x     value "Y".
011600     88  WS-Add-Is-Ok            value "Y".
011700 77  WS-Cat-Found            pic x     value "N".
011800     88  WS-Cat-Was-Found        value "Y".
011900*
012000 01  WS-New-Tran-Id              pic x(19)   value spaces.
012100 01  WS-New-Tran-Date            pic x(19)   value spaces.
012200 01  WS-Seq-Edit                 pic 9(4)    value zero.
012300*
012400*  Run timestamp, built once at start of run - every add card
012500*  processed this run gets the same creation moment, exactly as
012600*  the ledger spec wants (Rule: Transaction id).
012700*
012800 01  WS-Accept-Date-Group.
012900     03  WS-AD-Year              pic 9(4).
013000     03  WS-AD-Month             pic 99.
013100     03  WS-AD-Day               pic 99.
013200     03  filler                  pic x(2)    value spaces.
013300 01  WS-Accept-Time-Group.
013400     03  WS-AT-Hour              pic 99.
013500     03  WS-AT-Minute            pic 99.
013600     03  WS-AT-Second            pic 99.
013700     03  WS-AT-Hundredths        pic 99.
013800     03  filler                  pic x(2)    value spaces.
013900*
014000 01  WS-Run-YMD-HMS               pic x(14)   value spaces.
014100 01  WS-Run-Timestamp             pic x(19)   value spaces.
014200*
014300 procedure  division.
014400*====================
014500*
014600 aa000-Main.
014700**********
014800     perform  zz070-Build-Timestamp.
014900     perform  aa010-Open-Files.
015000     perform  aa020-Load-Categories.
015100     perform  aa030-Load-Transactions.
015200     perform  aa040-Process-Actions       thru aa040-Exit.
015300     perform  aa090-Rewrite-Masters.
015400     if       FT-Debug-On
015500              display "FT010 added="   WS-Added-Count
015600                       " deleted="      WS-Deleted-Count
015700                       " total="        WS-Tran-Count
015800                      upon console.
015900     stop     run.
016000*
016100 aa010-Open-Files.
016200****************
016300     open     input CATEGORY-FILE.
016400     open     input TRANSACTION-MASTER.
016500     open     input MAINT-ACTIONS.
016600*
016700 aa020-Load-Categories.
016800**********************
016900     move     zero to WS-Cat-Count.
017000     if       FT-Cat-Ok
017100              perform  aa021-Read-Cat-Loop thru aa021-Exit
017200                       until FT-Cat-Eof
017300              close    CATEGORY-FILE
017400     else
017500              perform  aa025-Prime-Default-Categories
017600     end-if.
017700*
017800 aa021-Read-Cat-Loop.
017900     read     CATEGORY-FILE
018000              at end
018100                       set  FT-Cat-Eof to true
018200                       go to aa021-Exit
018300     end-read.
018400     add      1 to WS-Cat-Count.
018500     move     FT-Cat-Type   to WS-Cat-Type-Row (WS-Cat-Count).
018600     move     FT-Cat-Name   to WS-Cat-Name-Row (WS-Cat-Count).
018700 aa021-Exit.
018800     exit.
018900*
019000 aa025-Prime-Default-Categories.
019100     perform  aa026-Prime-Income-Loop
019200              varying WS-Cat-Ix from 1 by 1
019300              until WS-Cat-Ix > FT-Dflt-Income-Count.
019400     perform  aa027-Prime-Expense-Loop
019500              varying WS-Cat-Ix from 1 by 1
019600              until WS-Cat-Ix > FT-Dflt-Expense-Count.
019700*
019800 aa026-Prime-Income-Loop.
019900     add      1 to WS-Cat-Count.
020000     move     "INCOME "  to WS-Cat-Type-Row (WS-Cat-Count).
020100     move     FT-Dflt-Inc-Name (WS-Cat-Ix)
020200              to       WS-Cat-Name-Row (WS-Cat-Count).
020300*
020400 aa027-Prime-Expense-Loop.
020500     add      1 to WS-Cat-Count.
020600     move     "EXPENSE"  to WS-Cat-Type-Row (WS-Cat-Count).
020700     move     FT-Dflt-Exp-Name (WS-Cat-Ix)
020800              to       WS-Cat-Name-Row (WS-Cat-Count).
020900*
021000 aa030-Load-Transactions.
021100************************
021200     move     zero to WS-Tran-Count.
021300     if       FT-Trn-Ok
021400              perform  aa031-Read-Trans-Loop thru aa031-Exit
021500                       until FT-Trn-Eof
021600              close    TRANSACTION-MASTER
021700     end-if.
021800*
021900 aa031-Read-Trans-Loop.
022000     read     TRANSACTION-MASTER
022100              at end
022200                       set  FT-Trn-Eof to true
022300                       go to aa031-Exit
022400     end-read.
022500     add      1 to WS-Tran-Count.
022600     move     FT-Transaction-Record to WS-Tran-Entry (WS-Tran-Count).
022700 aa031-Exit.
022800     exit.
022900*
023000 aa040-Process-Actions.
023100**********************
023200     if       not FT-Mnt-Ok
023300              go to aa040-Exit.
023400     perform  aa041-Read-Action-Loop thru aa041-Exit
023500              until FT-Mnt-Eof.
023600     close    MAINT-ACTIONS.
023700 aa040-Exit.
023800     exit.
023900*
024000 aa041-Read-Action-Loop.
024100     read     MAINT-ACTIONS
024200              at end
024300                       set  FT-Mnt-Eof to true
024400                       go to aa041-Exit
024500     end-read.
024600     if       FT-Mnt-Is-Add
024700              perform  bb010-Add-One-Transaction thru bb010-Exit.
024800     if       FT-Mnt-Is-Delete
024900              perform  cc010-Delete-One-Id      thru cc010-Exit.
025000 aa041-Exit.
025100     exit.
025200*
025300 bb010-Add-One-Transaction.
025400**************************
025500     move     "Y" to WS-Add-Ok.
025600     perform  bb030-Validate-Amount.
025700     if       WS-Add-Is-Ok
025800              perform  bb040-Validate-Type.
025900     if       WS-Add-Is-Ok
026000              perform  bb045-Validate-Category.
026100     if       WS-Add-Is-Ok
026200              perform  bb050-Register-Category
026300              perform  bb060-Build-Tran-Id
026400              perform  bb065-Build-Tran-Date
026500              perform  bb080-Append-Transaction
026600              add      1 to WS-Added-Count
026700     end-if.
026800 bb010-Exit.
026900     exit.
027000*
027100 bb030-Validate-Amount.
027200**********************
027300* Rule: Amount validation - must be strictly greater than zero.
027400     if       FT-Mnt-Amount not > zero
027500              move  "N" to WS-Add-Ok
027600              display FT001 upon console.
027700*
027800 bb040-Validate-Type.
027900********************
028000* Rule: Type validation.
028100     if       FT-Mnt-Type not = "INCOME " and
028200              FT-Mnt-Type not = "EXPENSE"
028300              move  "N" to WS-Add-Ok
028400              display FT002 upon console.
028500*
028600 bb045-Validate-Category.
028700************************
028800* Rule: Category auto-registration - a blank category name rejects
028900* the add outright, it does not create a blank-named category row.
029000     if       FT-Mnt-Category = spaces
029100              move  "N" to WS-Add-Ok
029200              display FT003 upon console.
029300*
029400 bb050-Register-Category.
029500************************
029600* Rule: Category auto-registration.
029700     move     "N" to WS-Cat-Found.
029800     perform  bb051-Search-Cat-Loop
029900              varying WS-Cat-Ix from 1 by 1
030000              until WS-Cat-Ix > WS-Cat-Count or WS-Cat-Was-Found.
030100     if       not WS-Cat-Was-Found
030200              add   1 to WS-Cat-Count
030300              move  FT-Mnt-Type     to WS-Cat-Type-Row (WS-Cat-Count)
030400              move  FT-Mnt-Category to WS-Cat-Name-Row (WS-Cat-Count).
030500*
030600 bb051-Search-Cat-Loop.
030700     if       WS-Cat-Type-Row (WS-Cat-Ix) = FT-Mnt-Type
030800       and    WS-Cat-Name-Row (WS-Cat-Ix) = FT-Mnt-Category
030900              move  "Y" to WS-Cat-Found.
031000*
031100 bb060-Build-Tran-Id.
031200********************
031300* Rule: Transaction id - 14 digit creation timestamp, underscore,
031400* 4 digit run sequence suffix.
031500     add      1 to WS-Seq-No.
031600     move     WS-Seq-No to WS-Seq-Edit.
031700     move     spaces to WS-New-Tran-Id.
031800     string   WS-Run-YMD-HMS delimited by size
031900              "_"            delimited by size
032000              WS-Seq-Edit    delimited by size
032100              into WS-New-Tran-Id.
032200*
032300 bb065-Build-Tran-Date.
032400**********************
032500* Rule: every added transaction is dated from the run timestamp -
032600* no card-supplied date exception (CR-0412).
032700     move     WS-Run-Timestamp to WS-New-Tran-Date.
032800*
032900 bb080-Append-Transaction.
033000*************************
033100     add      1 to WS-Tran-Count.
033200     move     WS-New-Tran-Id     to WS-Tran-Id     (WS-Tran-Count).
033300     move     WS-New-Tran-Date   to WS-Tran-Date   (WS-Tran-Count).
033400     move     FT-Mnt-Type        to WS-Tran-Type   (WS-Tran-Count).
033500     move     FT-Mnt-Category    to WS-Tran-Category (WS-Tran-Count).
033600     move     FT-Mnt-Amount      to WS-Tran-Amount (WS-Tran-Count).
033700     move     FT-Mnt-Desc        to WS-Tran-Desc   (WS-Tran-Count).
033800*
033900 cc010-Delete-One-Id.
034000********************
034100* Rule: Delete - removes every transaction whose id matches, no
034200* error if none match.
034300     move     zero to WS-Keep-Count.
034400     perform  cc011-Compact-Loop
034500              varying WS-Tran-Ix from 1 by 1
034600              until WS-Tran-Ix > WS-Tran-Count.
034700     move     WS-Keep-Count to WS-Tran-Count.
034800 cc010-Exit.
034900     exit.
035000*
035100 cc011-Compact-Loop.
035200     if       WS-Tran-Id (WS-Tran-Ix) not = FT-Mnt-Tran-Id
035300              add   1 to WS-Keep-Count
035400              if    WS-Keep-Count not = WS-Tran-Ix
035500                    move WS-Tran-Entry (WS-Tran-Ix)
035600                      to WS-Tran-Entry (WS-Keep-Count)
035700              end-if
035800     else
035900              add   1 to WS-Deleted-Count.
036000*
036100 aa090-Rewrite-Masters.
036200**********************
036300     open     output TRANSACTION-MASTER.
036400     perform  aa091-Write-Trans-Loop
036500              varying WS-Tran-Ix from 1 by 1
036600              until WS-Tran-Ix > WS-Tran-Count.
036700     close    TRANSACTION-MASTER.
036800*
036900     open     output CATEGORY-FILE.
037000     perform  aa092-Write-Cat-Loop
037100              varying WS-Cat-Ix from 1 by 1
037200              until WS-Cat-Ix > WS-Cat-Count.
037300     close    CATEGORY-FILE.
037400*
037500 aa091-Write-Trans-Loop.
037600     move     WS-Tran-Entry (WS-Tran-Ix) to FT-Transaction-Record.
037700     write    FT-Transaction-Record.
037800*
037900 aa092-Write-Cat-Loop.
038000     move     WS-Cat-Type-Row (WS-Cat-Ix) to FT-Cat-Type.
038100     move     WS-Cat-Name-Row (WS-Cat-Ix) to FT-Cat-Name.
038200     write    FT-Category-Record.
038300*
038400 zz070-Build-Timestamp.
038500**********************
038600     accept   WS-Accept-Date-Group from date yyyymmdd.
038700     accept   WS-Accept-Time-Group from time.
038800     move     WS-AD-Year   to WS-Run-Year.
038900     move     WS-AD-Month  to WS-Run-Month.
039000     move     WS-AD-Day    to WS-Run-Day.
039100     move     WS-AT-Hour   to WS-Run-Hour.
039200     move     WS-AT-Minute to WS-Run-Minute.
039300     move     WS-AT-Second to WS-Run-Second.
039400     string   WS-Run-Year   delimited by size
039500              WS-Run-Month  delimited by size
039600              WS-Run-Day    delimited by size
039700              WS-Run-Hour   delimited by size
039800              WS-Run-Minute delimited by size
039900              WS-Run-Second delimited by size
040000              into WS-Run-YMD-HMS.
040100     string   WS-Run-Year   delimited by size
040200              "-"           delimited by size
040300              WS-Run-Month  delimited by size
040400              "-"           delimited by size
040500              WS-Run-Day    delimited by size
040600              " "           delimited by size
040700              WS-Run-Hour   delimited by size
040800              ":"           delimited by size
040900              WS-Run-Minute delimited by size
041000              ":"           delimited by size
041100              WS-Run-Second delimited by size
041200              into WS-Run-Timestamp.
041300*
