000100********************************************
000200*                                          *
000300*  Record Definition For Category           *
000400*           File                            *
000500*     No key - loaded whole into WS table    *
000600********************************************
000700*  File size 22 bytes.  Line sequential, one record per line.
000800*
000900* Layout is fixed by the ledger spec - do NOT add filler, the
001000* 22 byte width below is exact.
001100*
001200* 14/02/84 rta - Created.
001300*
001400 01  FT-Category-Record.
001500     03  FT-Cat-Type           pic x(7).
001600         88  FT-Cat-Is-Income      value "INCOME ".
001700         88  FT-Cat-Is-Expense     value "EXPENSE".
001800     03  FT-Cat-Name           pic x(15).
001900*
