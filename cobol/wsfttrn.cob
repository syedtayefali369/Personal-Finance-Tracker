000100********************************************
000200*                                          *
000300*  Record Definition For Transaction        *
000400*           Master File                     *
000500*     No key - Id field identifies records  *
000600********************************************
000700*  File size 99 bytes.  Line sequential, one record per line.
000800*
000900* Layout is fixed by the ledger spec - do NOT add filler, the
001000* 99 byte width below is exact and is relied on by every reader
001100* of TRANSACTION-MASTER.
001200*
001300* 14/02/84 rta - Created.
001400* 09/11/98 rta - Y2K review - dates already ccyy-mm-dd, no chg needed.
001500* 22/06/03 jkm - CR-0118  Widened Tran-Category 12 -> 15 to match
001600*                          the category file.
001700* 30/03/11 dlw - CR-0341  Tran-Desc widened 24 -> 30.
001800*
001900 01  FT-Transaction-Record.
002000*
002100*  Tran-Id is built as a 14 digit creation timestamp (ccyymmdd
002200*  hhmmss), an underscore, and a 4 digit run sequence suffix -
002300*  unique within a run, which is all the ledger requires.
002400*
002500     03  FT-Tran-Id            pic x(19).
002600         88  FT-Tran-Id-Blank      value spaces.
002700*
002800*  Tran-Date is the creation timestamp, stored as text so the
002900*  register and the monthly/period selections can slice it
003000*  positionally without further conversion.
003100*     pos  1- 4  ccyy
003200*     pos  6- 7  mm
003300*     pos  9-10  dd
003400*     pos 12-19  hh:mm:ss
003500*
003600     03  FT-Tran-Date          pic x(19).
003700     03  FT-Tran-Date-Parts redefines FT-Tran-Date.
003800         05  FT-TD-Year        pic 9(4).
003900         05  filler            pic x.
004000         05  FT-TD-Month       pic 99.
004100         05  filler            pic x.
004200         05  FT-TD-Day         pic 99.
004300         05  filler            pic x.
004400         05  FT-TD-Time        pic x(8).
004500*
004600     03  FT-Tran-Type          pic x(7).
004700         88  FT-Tran-Is-Income     value "INCOME ".
004800         88  FT-Tran-Is-Expense    value "EXPENSE".
004900*
005000     03  FT-Tran-Category      pic x(15).
005100*
005200*  Amount is display/zoned, unsigned - the ledger only ever
005300*  stores strictly positive amounts (Rule: Amount validation).
005400*  Two implied decimals, max value 9,999,999.99.
005500*
005600     03  FT-Tran-Amount        pic 9(7)v99.
005700*
005800     03  FT-Tran-Desc          pic x(30).
005900*
