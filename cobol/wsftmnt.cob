000100********************************************
000200*                                          *
000300*  Record Definition For Maintenance         *
000400*       Action File (Adds / Deletes)         *
000500********************************************
000600*  File size 100 bytes.  Line sequential, one card per line.
000700*  Feeds ft010 - the ledger has no interactive menu (batch job),
000800*  so adds and deletes are supplied as one action card per
000900*  transaction, in the manner pyhrs.dat feeds a payroll update.
001000*
001100* 14/02/84 rta - Created.
001200* 30/03/11 dlw - CR-0341  Mnt-Date made optional - blank means
001300*                          "use the current run timestamp",
001400*                          matching the add rule.
001500* 14/03/26 jkm - CR-0398  Field-use notes were trailing the period
001600*                          on the same line ("* Delete key." and
001700*                          the like) - not valid free text once a
001800*                          clause is terminated.  Moved each note
001900*                          to its own comment line, column 7.
002000* 20/03/26 jkm - CR-0412  Mnt-Date removed - every add is dated from
002100*                          the run timestamp with no exception, so
002200*                          the CR-0341 override has no caller left
002300*                          to use it.  Filler grown to hold the
002400*                          record at 100 bytes.
002500*
002600 01  FT-Maintenance-Record.
002700     03  FT-Mnt-Action         pic x.
002800         88  FT-Mnt-Is-Add         value "A".
002900         88  FT-Mnt-Is-Delete      value "D".
003000*    Delete key.
003100     03  FT-Mnt-Tran-Id        pic x(19).
003200*    Add only.
003300     03  FT-Mnt-Type           pic x(7).
003400*    Add only.
003500     03  FT-Mnt-Category       pic x(15).
003600*    Add only.
003700     03  FT-Mnt-Amount         pic 9(7)v99.
003800*    Add only.
003900     03  FT-Mnt-Desc           pic x(30).
004000     03  filler                pic x(19).
004100*
