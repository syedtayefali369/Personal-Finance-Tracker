000100*  FD For Maintenance Action File.
000200* 14/02/84 rta - Created.
000300 fd  MAINT-ACTIONS
000400     label record standard
000500     record contains 100 characters.
000600     copy "wsftmnt.cob".
000700*
