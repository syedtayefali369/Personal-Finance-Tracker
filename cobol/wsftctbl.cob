000100********************************************
000200*                                          *
000300*  In-Memory Category Table                 *
000400*     Loaded from CATEGORY-FILE, primed     *
000500*     with the default categories when      *
000600*     the file is absent (Rule: Category    *
000700*     auto-registration).                   *
000800********************************************
000900* 14/02/84 rta - Created.
001000* 30/03/11 dlw - CR-0341  Split out of ft010 so every report
001100*                          program shares one table layout.
001200*
001300 77  WS-Max-Cats             pic 99    comp value 60.
001400 77  WS-Cat-Count            pic 99    comp value zero.
001500 01  WS-Cat-Table.
001600     03  WS-Cat-Entry occurs 60 times indexed by WS-Cat-Ix.
001700         05  WS-Cat-Type-Row     pic x(7).
001800         05  WS-Cat-Name-Row     pic x(15).
001900     03  filler                  pic x(4)    value spaces.
002000*
