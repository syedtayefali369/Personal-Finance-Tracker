000100*  FD For Transaction Master File.
000200* 14/02/84 rta - Created.
000300 fd  TRANSACTION-MASTER
000400     label record standard
000500     record contains 99 characters.
000600     copy "wsfttrn.cob".
000700*
